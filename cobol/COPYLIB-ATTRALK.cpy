000100*-----------------------------------------------------------*
000110* COPYLIB ATTRALK                                            *
000120* RECORD LAYOUT FOR THE ATTRIBUTE-LINK-FILE                  *
000130* NESTED CHILD LINKS CARRIED BY A COMPOSITE (OWNER)          *
000140* ATTRIBUTE -- ONE RECORD PER (OWNER,CHILD) PAIR, IN         *
000150* DEFINITION ORDER                                           *
000160*-----------------------------------------------------------*
000170 01  ATTRIBUTE-LINK-RECORD.
000180     05  ALK-OWNER-ATTR-ID            PIC X(20).
000190     05  ALK-CHILD-ATTR-ID            PIC X(20).
000200     05  ALK-OPTIONAL-SW              PIC X(01).
000210         88  ALK-IS-OPTIONAL                 VALUE 'Y'.
000220     05  FILLER                       PIC X(05).
