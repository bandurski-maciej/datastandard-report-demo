000100*=================================================================
000110* PROGRAM NAME:    ATTRFMT
000120* ORIGINAL AUTHOR: K SUNDARESAN
000130*
000140* MAINTENANCE LOG
000150* DATE      AUTHOR          TICKET   MAINTENANCE REQUIREMENT
000160* --------- --------------- -------- -----------------------------
000170* 11/14/95  K SUNDARESAN    DSC-172  ORIGINAL CREATION -- SPLITS
000180*                                    NAME/DESCRIPTION/TYPE/GROUP
000190*                                    FORMATTING OUT OF ATTRGEN SO
000200*                                    COMPOSITE TYPES CAN NEST
000210* 03/02/96  K SUNDARESAN    DSC-174  TABLE-DRIVEN RENDERING FOR
000220*                                    NESTED COMPOSITE ATTRIBUTES,
000230*                                    REPLACES ONE-LEVEL-ONLY LOGIC
000240* 08/30/97  T OYELARAN      DSC-177  A CHILD LINK WHOSE ATTRIBUTE
000250*                                    ID DOES NOT RESOLVE IS NOW
000260*                                    SILENTLY DROPPED, NOT ABENDED
000270* 06/17/98  C IVERSEN       DSC-179  YEAR 2000 REMEDIATION REVIEW
000280*                                    -- NO DATE FIELDS IN PROGRAM
000290* 11/23/99  C IVERSEN       DSC-179  FINAL Y2K SIGN-OFF PER AUDIT
000300* 04/02/01  D PRUITT        DSC-210  WORK TABLES NOW PASSED BY
000310*                                    REFERENCE IN ONE COPYBOOK
000320*                                    (ATTRTBL)
000330* 08/14/03  D PRUITT        DSC-244  REVIEWED WITH THE ATTRRPT
000340*                                    RELEASE, NO CHANGE REQUIRED
000345* 03/22/04  M KOWALCZYK     DSC-251  NESTED COMPOSITE LABEL WAS
000346*                                    PICKING UP THE MANDATORY
000347*                                    MARKER -- THAT BELONGS ONLY
000348*                                    ON A LEAF CHILD LINE (9210)
000350*=================================================================
000360 IDENTIFICATION DIVISION.
000370 PROGRAM-ID.    ATTRFMT.
000380 AUTHOR.        K SUNDARESAN.
000390 INSTALLATION.  STATE DATA STANDARDS OFFICE.
000400 DATE-WRITTEN.  11/14/95.
000410 DATE-COMPILED.
000420 SECURITY.      NON-CONFIDENTIAL.
000430*=================================================================
000440 ENVIRONMENT DIVISION.
000450*-----------------------------------------------------------------
000460 CONFIGURATION SECTION.
000470*-----------------------------------------------------------------
000480 SOURCE-COMPUTER. IBM-3081.
000490 OBJECT-COMPUTER. IBM-3081.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     CLASS CATEGORY-ID-CLASS IS 'A' THRU 'Z', '0' THRU '9'
000530     UPSI-0 ON  STATUS IS DSC-TRACE-ON
000540              OFF STATUS IS DSC-TRACE-OFF.
000550*=================================================================
000560 DATA DIVISION.
000570 WORKING-STORAGE SECTION.
000580*-----------------------------------------------------------------
000590*    DSC-174 - EXPLICIT STACK REPLACES THE RECURSIVE CALL A
000600*    NEWER COMPILER WOULD ALLOW -- EACH ENTRY IS ONE OPEN
000610*    COMPOSITE BRACE WAITING FOR ITS CHILDREN TO FINISH
000620 01  WS-RENDER-STACK.
000630     05  WS-STACK-TOP                 PIC 9(3) COMP.
000640     05  WS-STACK-ENTRY OCCURS 20 TIMES.
000650         10  STK-ATTR-INDEX           PIC 9(5) COMP.
000660         10  STK-LEVEL                PIC 9(3) COMP.
000670         10  STK-CHILD-IDX            PIC 9(3) COMP.
000680     05  FILLER                       PIC X(05).
000690*-----------------------------------------------------------------
000700 01  WS-TRIM-AREA.
000710     05  WS-TRIM-SOURCE               PIC X(200).
000720*    DSC-177 - SPLIT VIEW USED BY THE TRACE DISPLAY IN 8000,
000730*    A FULL 200 BYTE DISPLAY RAN OFF THE OPERATOR CONSOLE
000740     05  WS-TRIM-SOURCE-HALVES REDEFINES
000750             WS-TRIM-SOURCE.
000760         10  WS-TRIM-SOURCE-FIRST-100  PIC X(100).
000770         10  WS-TRIM-SOURCE-LAST-100   PIC X(100).
000780     05  WS-TRIM-MAXLEN               PIC 9(3) COMP.
000790     05  WS-TRIM-LEN                  PIC 9(3) COMP.
000800     05  FILLER                       PIC X(05).
000810*-----------------------------------------------------------------
000820 01  WS-LINE-AREA.
000830     05  WS-LINE-BUILD                PIC X(200).
000840     05  WS-LINE-BUILD-HALVES REDEFINES
000850             WS-LINE-BUILD.
000860         10  WS-LINE-FIRST-100        PIC X(100).
000870         10  WS-LINE-SECOND-100       PIC X(100).
000880*    DSC-172 - QUARTER VIEW RESERVED FOR A NARROWER RJE
000890*    PRINTER CLASS, NEVER WIRED UP BUT LEFT IN PLACE
000900     05  WS-LINE-BUILD-QUARTERS REDEFINES
000910             WS-LINE-BUILD.
000920         10  WS-LINE-Q1               PIC X(50).
000930         10  WS-LINE-Q2               PIC X(50).
000940         10  WS-LINE-Q3               PIC X(50).
000950         10  WS-LINE-Q4               PIC X(50).
000960     05  WS-LINE-PTR                  PIC 9(4) COMP.
000970     05  FILLER                       PIC X(05).
000980*-----------------------------------------------------------------
000990 01  WS-WORK-FIELDS.
001000     05  WS-FOUND-INDEX               PIC 9(5) COMP.
001010     05  WS-SCAN-IDX                  PIC 9(5) COMP.
001020     05  WS-CURRENT-ATTR-ID           PIC X(20).
001030     05  WS-LOOKUP-GROUP-ID           PIC X(20).
001040     05  WS-GRP-SCAN-IDX              PIC 9(5) COMP.
001050     05  WS-NAME-PTR                  PIC 9(4) COMP.
001060     05  WS-APPEND-TYPE-IDX           PIC 9(5) COMP.
001070     05  WS-INDENT-LEVEL              PIC 9(3) COMP.
001080     05  WS-INDENT-CTR                PIC 9(3) COMP.
001090     05  WS-CHILD-NAME-ATTR-IDX       PIC 9(5) COMP.
001100     05  WS-CHILD-LINK-OPTIONAL-SW    PIC X(01).
001110         88  WS-CHILD-LINK-IS-OPTIONAL     VALUE 'Y'.
001120     05  WS-PUSH-ATTR-IDX             PIC 9(5) COMP.
001130     05  WS-PUSH-LEVEL                PIC 9(3) COMP.
001140     05  WS-PUSH-IS-TOP               PIC X(01).
001150         88  WS-PUSH-IS-TOP-LEVEL          VALUE 'Y'.
001160     05  WS-PUSH-NAME-ATTR-IDX        PIC 9(5) COMP.
001180     05  WS-CUR-CHILD-IDX             PIC 9(3) COMP.
001190     05  WS-CUR-PARENT-IDX            PIC 9(5) COMP.
001200     05  WS-CUR-CHILD-OPT-SW          PIC X(01).
001210         88  WS-CUR-CHILD-IS-OPTIONAL      VALUE 'Y'.
001220     05  FILLER                       PIC X(05).
001230*-----------------------------------------------------------------
001240 LINKAGE SECTION.
001250     COPY ATTRTBL.
001260     COPY ATTRFMT.
001270*=================================================================
001280 PROCEDURE DIVISION
001290     USING DATA-STANDARD-TABLES, ATTRIBUTE-FORMAT-AREA.
001300*-----------------------------------------------------------------
001310 0000-MAIN-ROUTINE.
001320*-----------------------------------------------------------------
001330     PERFORM 1000-FORMAT-NAME-AND-DESCRIPTION.
001340     PERFORM 2000-FORMAT-TYPE-DESCRIPTION.
001350     PERFORM 3000-RESOLVE-GROUP-NAMES.
001360     GOBACK.
001370*-----------------------------------------------------------------
001380 1000-FORMAT-NAME-AND-DESCRIPTION.
001390*-----------------------------------------------------------------
001400     PERFORM 9100-FORMAT-ATTR-NAME.
001410     MOVE ATR-DESCRIPTION (FMT-REQ-ATTR-INDEX)
001420         TO FMT-DESCRIPTION.
001430*-----------------------------------------------------------------
001440 2000-FORMAT-TYPE-DESCRIPTION.
001450*-----------------------------------------------------------------
001460     MOVE 0 TO FMT-TYPE-LINE-COUNT.
001470     IF ATR-LINK-COUNT (FMT-REQ-ATTR-INDEX) = 0
001480         PERFORM 2100-FORMAT-BASE-TYPE
001490     ELSE
001500         PERFORM 2200-FORMAT-COMPOSITE-TYPE
001510     END-IF.
001520*-----------------------------------------------------------------
001530 2100-FORMAT-BASE-TYPE.
001540*-----------------------------------------------------------------
001550     MOVE SPACES TO WS-LINE-BUILD.
001560     MOVE 1 TO WS-LINE-PTR.
001570     MOVE FMT-REQ-ATTR-INDEX TO WS-APPEND-TYPE-IDX.
001580     PERFORM 9300-APPEND-TYPE-ID-TO-LINE.
001590     ADD 1 TO FMT-TYPE-LINE-COUNT.
001600     MOVE WS-LINE-BUILD
001610         TO FMT-TYPE-LINES (FMT-TYPE-LINE-COUNT).
001620*-----------------------------------------------------------------
001630 2200-FORMAT-COMPOSITE-TYPE.
001640*-----------------------------------------------------------------
001650     MOVE 0 TO WS-STACK-TOP.
001660     MOVE FMT-REQ-ATTR-INDEX TO WS-PUSH-ATTR-IDX.
001670     MOVE 0 TO WS-PUSH-LEVEL.
001680     MOVE 'Y' TO WS-PUSH-IS-TOP.
001690     PERFORM 9500-PUSH-COMPOSITE-CONTEXT.
001700     PERFORM 2210-PROCESS-STACK-TOP
001710         UNTIL WS-STACK-TOP = 0.
001720*-----------------------------------------------------------------
001730 2210-PROCESS-STACK-TOP.
001740*-----------------------------------------------------------------
001750     IF STK-CHILD-IDX (WS-STACK-TOP) >
001760           ATR-LINK-COUNT (STK-ATTR-INDEX (WS-STACK-TOP))
001770         PERFORM 2220-CLOSE-TOP-CONTEXT
001780     ELSE
001790         PERFORM 2230-PROCESS-ONE-CHILD-LINK
001800     END-IF.
001810*-----------------------------------------------------------------
001820 2220-CLOSE-TOP-CONTEXT.
001830*-----------------------------------------------------------------
001840     MOVE SPACES TO WS-LINE-BUILD.
001850     MOVE 1 TO WS-LINE-PTR.
001860     MOVE STK-LEVEL (WS-STACK-TOP) TO WS-INDENT-LEVEL.
001870     PERFORM 9310-APPEND-INDENT-TO-LINE.
001880     STRING '}' DELIMITED BY SIZE
001890         INTO WS-LINE-BUILD WITH POINTER WS-LINE-PTR.
001900     IF ATR-TYPE-MULTIVALUE-SW
001910           (STK-ATTR-INDEX (WS-STACK-TOP)) = 'Y'
001920         STRING '[]' DELIMITED BY SIZE
001930             INTO WS-LINE-BUILD WITH POINTER WS-LINE-PTR
001940     END-IF.
001950     ADD 1 TO FMT-TYPE-LINE-COUNT.
001960     MOVE WS-LINE-BUILD
001970         TO FMT-TYPE-LINES (FMT-TYPE-LINE-COUNT).
001980     SUBTRACT 1 FROM WS-STACK-TOP.
001990*-----------------------------------------------------------------
002000 2230-PROCESS-ONE-CHILD-LINK.
002010*-----------------------------------------------------------------
002020     MOVE STK-CHILD-IDX (WS-STACK-TOP) TO WS-CUR-CHILD-IDX.
002030     MOVE STK-ATTR-INDEX (WS-STACK-TOP)
002040         TO WS-CUR-PARENT-IDX.
002050     ADD 1 TO STK-CHILD-IDX (WS-STACK-TOP).
002060     MOVE ALT-LINK-ATTR-ID (WS-CUR-PARENT-IDX, WS-CUR-CHILD-IDX)
002070         TO WS-CURRENT-ATTR-ID.
002080     MOVE ALT-LINK-OPTIONAL-SW
002090           (WS-CUR-PARENT-IDX, WS-CUR-CHILD-IDX)
002100         TO WS-CUR-CHILD-OPT-SW.
002110     PERFORM 7300-FIND-ATTRIBUTE-BY-ID.
002120     IF WS-FOUND-INDEX > 0
002130         IF ATR-LINK-COUNT (WS-FOUND-INDEX) > 0
002140             MOVE WS-FOUND-INDEX TO WS-PUSH-ATTR-IDX
002150             COMPUTE WS-PUSH-LEVEL =
002160                 STK-LEVEL (WS-STACK-TOP) + 1
002170             MOVE 'N' TO WS-PUSH-IS-TOP
002180             MOVE WS-FOUND-INDEX TO WS-PUSH-NAME-ATTR-IDX
002200             PERFORM 9500-PUSH-COMPOSITE-CONTEXT
002210         ELSE
002220             PERFORM 2240-EMIT-LEAF-CHILD-LINE
002230         END-IF
002240     END-IF.
002250*-----------------------------------------------------------------
002260 2240-EMIT-LEAF-CHILD-LINE.
002270*-----------------------------------------------------------------
002280     MOVE SPACES TO WS-LINE-BUILD.
002290     MOVE 1 TO WS-LINE-PTR.
002300     COMPUTE WS-INDENT-LEVEL =
002310         STK-LEVEL (WS-STACK-TOP) + 1.
002320     PERFORM 9310-APPEND-INDENT-TO-LINE.
002330     MOVE WS-FOUND-INDEX TO WS-CHILD-NAME-ATTR-IDX.
002340     MOVE WS-CUR-CHILD-OPT-SW TO WS-CHILD-LINK-OPTIONAL-SW.
002350     PERFORM 9200-APPEND-CHILD-NAME-TO-LINE.
002360     STRING ':' DELIMITED BY SIZE
002370         INTO WS-LINE-BUILD WITH POINTER WS-LINE-PTR.
002380     MOVE WS-FOUND-INDEX TO WS-APPEND-TYPE-IDX.
002390     PERFORM 9300-APPEND-TYPE-ID-TO-LINE.
002400     ADD 1 TO FMT-TYPE-LINE-COUNT.
002410     MOVE WS-LINE-BUILD
002420         TO FMT-TYPE-LINES (FMT-TYPE-LINE-COUNT).
002430*-----------------------------------------------------------------
002440 3000-RESOLVE-GROUP-NAMES.
002450*-----------------------------------------------------------------
002460     MOVE 0 TO FMT-GROUP-LINE-COUNT.
002470     PERFORM 3100-RESOLVE-ONE-GROUP-ID
002480         VARYING WS-GRP-SCAN-IDX FROM 1 BY 1
002490         UNTIL WS-GRP-SCAN-IDX >
002500               ATR-GROUP-ID-COUNT (FMT-REQ-ATTR-INDEX).
002510*-----------------------------------------------------------------
002520 3100-RESOLVE-ONE-GROUP-ID.
002530*-----------------------------------------------------------------
002540     MOVE ATR-GROUP-IDS (FMT-REQ-ATTR-INDEX, WS-GRP-SCAN-IDX)
002550         TO WS-LOOKUP-GROUP-ID.
002560     PERFORM 7500-FIND-GROUP-BY-ID.
002570     IF WS-FOUND-INDEX > 0
002580         ADD 1 TO FMT-GROUP-LINE-COUNT
002590         MOVE GRP-NAME (WS-FOUND-INDEX)
002600             TO FMT-GROUP-LINES (FMT-GROUP-LINE-COUNT)
002610     END-IF.
002620*-----------------------------------------------------------------
002630 7300-FIND-ATTRIBUTE-BY-ID.
002640*-----------------------------------------------------------------
002650     MOVE 0 TO WS-FOUND-INDEX.
002660     PERFORM 7310-SCAN-ONE-ATTRIBUTE
002670         VARYING WS-SCAN-IDX FROM 1 BY 1
002680         UNTIL WS-SCAN-IDX > DST-ATTRIBUTE-TABLE-SIZE.
002690*-----------------------------------------------------------------
002700 7310-SCAN-ONE-ATTRIBUTE.
002710*-----------------------------------------------------------------
002720     IF ATR-ID (WS-SCAN-IDX) = WS-CURRENT-ATTR-ID
002730         MOVE WS-SCAN-IDX TO WS-FOUND-INDEX
002740     END-IF.
002750*-----------------------------------------------------------------
002760 7500-FIND-GROUP-BY-ID.
002770*-----------------------------------------------------------------
002780     MOVE 0 TO WS-FOUND-INDEX.
002790     PERFORM 7510-SCAN-ONE-GROUP
002800         VARYING WS-SCAN-IDX FROM 1 BY 1
002810         UNTIL WS-SCAN-IDX > DST-GROUP-TABLE-SIZE.
002820*-----------------------------------------------------------------
002830 7510-SCAN-ONE-GROUP.
002840*-----------------------------------------------------------------
002850     IF GRP-ID (WS-SCAN-IDX) = WS-LOOKUP-GROUP-ID
002860         MOVE WS-SCAN-IDX TO WS-FOUND-INDEX
002870     END-IF.
002880*-----------------------------------------------------------------
002890 8000-CALC-TRIM-LEN.
002900*-----------------------------------------------------------------
002910     IF DSC-TRACE-ON
002920         DISPLAY 'ATTRFMT TRIM SRC1='
002930                 WS-TRIM-SOURCE-FIRST-100
002940     END-IF.
002950     MOVE WS-TRIM-MAXLEN TO WS-TRIM-LEN.
002960     PERFORM 8010-BACK-UP-ONE
002970         UNTIL WS-TRIM-LEN = 0
002980            OR WS-TRIM-SOURCE (WS-TRIM-LEN:1) NOT = SPACE.
002990*-----------------------------------------------------------------
003000 8010-BACK-UP-ONE.
003010*-----------------------------------------------------------------
003020     SUBTRACT 1 FROM WS-TRIM-LEN.
003030*-----------------------------------------------------------------
003040 9100-FORMAT-ATTR-NAME.
003050*-----------------------------------------------------------------
003060     MOVE SPACES TO FMT-ATTR-NAME.
003070     MOVE 1 TO WS-NAME-PTR.
003080     MOVE ATR-NAME (FMT-REQ-ATTR-INDEX) TO WS-TRIM-SOURCE.
003090     MOVE 40 TO WS-TRIM-MAXLEN.
003100     PERFORM 8000-CALC-TRIM-LEN.
003110     IF WS-TRIM-LEN > 0
003120         STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN)
003130                DELIMITED BY SIZE
003140             INTO FMT-ATTR-NAME WITH POINTER WS-NAME-PTR
003150     END-IF.
003160     IF NOT FMT-REQ-LINK-IS-OPTIONAL
003170         STRING '*' DELIMITED BY SIZE
003180             INTO FMT-ATTR-NAME WITH POINTER WS-NAME-PTR
003190     END-IF.
003200*-----------------------------------------------------------------
003210 9200-APPEND-CHILD-NAME-TO-LINE.
003220*-----------------------------------------------------------------
003230     MOVE ATR-NAME (WS-CHILD-NAME-ATTR-IDX) TO WS-TRIM-SOURCE.
003240     MOVE 40 TO WS-TRIM-MAXLEN.
003250     PERFORM 8000-CALC-TRIM-LEN.
003260     IF WS-TRIM-LEN > 0
003270         STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN)
003280                DELIMITED BY SIZE
003290             INTO WS-LINE-BUILD WITH POINTER WS-LINE-PTR
003300     END-IF.
003310     IF NOT WS-CHILD-LINK-IS-OPTIONAL
003320         STRING '*' DELIMITED BY SIZE
003330             INTO WS-LINE-BUILD WITH POINTER WS-LINE-PTR
003340     END-IF.
003345*-----------------------------------------------------------------
003346*    DSC-251 - A COMPOSITE'S OWN OPENING LABEL NEVER TAKES THE
003347*    MANDATORY MARKER, NO MATTER HOW THE LINK TO IT IS FLAGGED --
003348*    ONLY A LEAF CHILD LINE (9200 ABOVE) CARRIES THE MARKER
003349 9210-APPEND-CHILD-NAME-PLAIN.
003350*-----------------------------------------------------------------
003351     MOVE ATR-NAME (WS-CHILD-NAME-ATTR-IDX) TO WS-TRIM-SOURCE.
003352     MOVE 40 TO WS-TRIM-MAXLEN.
003353     PERFORM 8000-CALC-TRIM-LEN.
003354     IF WS-TRIM-LEN > 0
003355         STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN)
003356                DELIMITED BY SIZE
003357             INTO WS-LINE-BUILD WITH POINTER WS-LINE-PTR
003358     END-IF.
003359*-----------------------------------------------------------------
003360 9300-APPEND-TYPE-ID-TO-LINE.
003370*-----------------------------------------------------------------
003380     MOVE ATR-TYPE-ID (WS-APPEND-TYPE-IDX) TO WS-TRIM-SOURCE.
003390     MOVE 20 TO WS-TRIM-MAXLEN.
003400     PERFORM 8000-CALC-TRIM-LEN.
003410     IF WS-TRIM-LEN > 0
003420         STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN)
003430                DELIMITED BY SIZE
003440             INTO WS-LINE-BUILD WITH POINTER WS-LINE-PTR
003450     END-IF.
003460     IF ATR-TYPE-MULTIVALUE-SW (WS-APPEND-TYPE-IDX) = 'Y'
003470         STRING '[]' DELIMITED BY SIZE
003480             INTO WS-LINE-BUILD WITH POINTER WS-LINE-PTR
003490     END-IF.
003500*-----------------------------------------------------------------
003510 9310-APPEND-INDENT-TO-LINE.
003520*-----------------------------------------------------------------
003530     PERFORM 9320-APPEND-ONE-INDENT-UNIT
003540         VARYING WS-INDENT-CTR FROM 1 BY 1
003550         UNTIL WS-INDENT-CTR > WS-INDENT-LEVEL.
003560*-----------------------------------------------------------------
003570 9320-APPEND-ONE-INDENT-UNIT.
003580*-----------------------------------------------------------------
003590     STRING '  ' DELIMITED BY SIZE
003600         INTO WS-LINE-BUILD WITH POINTER WS-LINE-PTR.
003610*-----------------------------------------------------------------
003620 9500-PUSH-COMPOSITE-CONTEXT.
003630*-----------------------------------------------------------------
003640     MOVE SPACES TO WS-LINE-BUILD.
003650     MOVE 1 TO WS-LINE-PTR.
003660     MOVE WS-PUSH-LEVEL TO WS-INDENT-LEVEL.
003670     PERFORM 9310-APPEND-INDENT-TO-LINE.
003680     IF NOT WS-PUSH-IS-TOP-LEVEL
003690         MOVE WS-PUSH-NAME-ATTR-IDX TO WS-CHILD-NAME-ATTR-IDX
003700         PERFORM 9210-APPEND-CHILD-NAME-PLAIN
003720         STRING ': ' DELIMITED BY SIZE
003730             INTO WS-LINE-BUILD WITH POINTER WS-LINE-PTR
003740     END-IF.
003750     MOVE WS-PUSH-ATTR-IDX TO WS-APPEND-TYPE-IDX.
003760     PERFORM 9330-APPEND-TYPE-ID-PLAIN.
003770     STRING '{' DELIMITED BY SIZE
003780         INTO WS-LINE-BUILD WITH POINTER WS-LINE-PTR.
003790     ADD 1 TO FMT-TYPE-LINE-COUNT.
003800     MOVE WS-LINE-BUILD
003810         TO FMT-TYPE-LINES (FMT-TYPE-LINE-COUNT).
003820     ADD 1 TO WS-STACK-TOP.
003830     MOVE WS-PUSH-ATTR-IDX TO STK-ATTR-INDEX (WS-STACK-TOP).
003840     MOVE WS-PUSH-LEVEL TO STK-LEVEL (WS-STACK-TOP).
003850     MOVE 1 TO STK-CHILD-IDX (WS-STACK-TOP).
003860*-----------------------------------------------------------------
003870 9330-APPEND-TYPE-ID-PLAIN.
003880*-----------------------------------------------------------------
003890     MOVE ATR-TYPE-ID (WS-APPEND-TYPE-IDX) TO WS-TRIM-SOURCE.
003900     MOVE 20 TO WS-TRIM-MAXLEN.
003910     PERFORM 8000-CALC-TRIM-LEN.
003920     IF WS-TRIM-LEN > 0
003930         STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN)
003940                DELIMITED BY SIZE
003950             INTO WS-LINE-BUILD WITH POINTER WS-LINE-PTR
003960     END-IF.
