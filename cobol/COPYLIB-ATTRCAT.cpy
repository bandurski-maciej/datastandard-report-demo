000100*-----------------------------------------------------------*
000110* COPYLIB ATTRCAT                                            *
000120* RECORD LAYOUT FOR THE CATEGORY-FILE                        *
000130* ONE PHYSICAL RECORD PER NODE IN THE DATA STANDARD TAXONOMY *
000140* ATTRIBUTE LINKS FOR A CATEGORY RIDE IN THE COMPANION FILE  *
000150* ATTRCLK (CATEGORY-LINK-FILE), MATCHED BY CAT-ID            *
000160*-----------------------------------------------------------*
000170 01  CATEGORY-RECORD.
000180     05  CAT-ID                      PIC X(20).
000190     05  CAT-PARENT-ID                PIC X(20).
000200     05  CAT-NAME                     PIC X(40).
000210     05  FILLER                       PIC X(05).
