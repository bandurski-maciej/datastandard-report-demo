000100*=================================================================
000110* PROGRAM NAME:    ATTRLOOK
000120* ORIGINAL AUTHOR: R MATTHEWS
000130*
000140* MAINTENANCE LOG
000150* DATE      AUTHOR          TICKET   MAINTENANCE REQUIREMENT
000160* --------- --------------- -------- -----------------------------
000170* 02/08/93  R MATTHEWS      DSC-133  ORIGINAL CREATION -- SPLIT
000180*                                    OUT OF ATTRRPT. LOADS THE SIX
000190*                                    FEEDER FILES AND WALKS THE
000200*                                    CATEGORY HIERARCHY
000210* 09/30/94  T OYELARAN      DSC-167  CORRECTED LAST-ONE-WINS
000220*                                    FOR DUPLICATE CATEGORY AND
000230*                                    ATTRIBUTE IDS ON THE FEEDER
000240*                                    FILES
000250* 01/05/96  T OYELARAN      DSC-171  GUARDED HIERARCHY WALK
000260*                                    PARENT CYCLES, MAX PATH DEPTH
000270*                                    NOW A TABLE LIMIT NOT A LOOP
000280* 06/17/98  C IVERSEN       DSC-179  YEAR 2000 REMEDIATION REVIEW
000290*                                    -- NO DATE FIELDS IN PROGRAM
000300* 11/23/99  C IVERSEN       DSC-179  FINAL Y2K SIGN-OFF PER AUDIT
000310* 04/02/01  D PRUITT        DSC-210  WORK TABLES NOW PASSED BY
000320*                                    REFERENCE IN ONE COPYBOOK
000330*                                    (ATTRTBL) INSTEAD OF SIX
000340*                                    SEPARATE CALL PARAMETERS
000350* 08/14/03  D PRUITT        DSC-244  REVIEWED WITH THE ATTRRPT
000360*                                    RELEASE, NO CHANGE REQUIRED
000370*=================================================================
000380 IDENTIFICATION DIVISION.
000390 PROGRAM-ID.    ATTRLOOK.
000400 AUTHOR.        R MATTHEWS.
000410 INSTALLATION.  STATE DATA STANDARDS OFFICE.
000420 DATE-WRITTEN.  02/08/93.
000430 DATE-COMPILED.
000440 SECURITY.      NON-CONFIDENTIAL.
000450*=================================================================
000460 ENVIRONMENT DIVISION.
000470*-----------------------------------------------------------------
000480 CONFIGURATION SECTION.
000490*-----------------------------------------------------------------
000500 SOURCE-COMPUTER. IBM-3081.
000510 OBJECT-COMPUTER. IBM-3081.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM
000540     CLASS CATEGORY-ID-CLASS IS 'A' THRU 'Z', '0' THRU '9'
000550     UPSI-0 ON  STATUS IS DSC-TRACE-ON
000560              OFF STATUS IS DSC-TRACE-OFF.
000570*-----------------------------------------------------------------
000580 INPUT-OUTPUT SECTION.
000590*-----------------------------------------------------------------
000600 FILE-CONTROL.
000610     SELECT CATEGORY-FILE ASSIGN TO CATDD
000620       ORGANIZATION IS SEQUENTIAL
000630       FILE STATUS IS CATEGORY-FILE-STATUS.
000640*
000650     SELECT CATEGORY-LINK-FILE ASSIGN TO CLKDD
000660       ORGANIZATION IS SEQUENTIAL
000670       FILE STATUS IS CATEGORY-LINK-STATUS.
000680*
000690     SELECT ATTRIBUTE-FILE ASSIGN TO ATTDD
000700       ORGANIZATION IS SEQUENTIAL
000710       FILE STATUS IS ATTRIBUTE-FILE-STATUS.
000720*
000730     SELECT ATTR-GROUP-LINK-FILE ASSIGN TO AGLDD
000740       ORGANIZATION IS SEQUENTIAL
000750       FILE STATUS IS ATTR-GROUP-LINK-STATUS.
000760*
000770     SELECT ATTRIBUTE-LINK-FILE ASSIGN TO ALKDD
000780       ORGANIZATION IS SEQUENTIAL
000790       FILE STATUS IS ATTRIBUTE-LINK-STATUS.
000800*
000810     SELECT GROUP-FILE ASSIGN TO GRPDD
000820       ORGANIZATION IS SEQUENTIAL
000830       FILE STATUS IS GROUP-FILE-STATUS.
000840*=================================================================
000850 DATA DIVISION.
000860 FILE SECTION.
000870*-----------------------------------------------------------------
000880 FD  CATEGORY-FILE
000890     LABEL RECORDS ARE STANDARD
000900     RECORDING MODE IS F.
000910     COPY ATTRCAT.
000920*-----------------------------------------------------------------
000930 FD  CATEGORY-LINK-FILE
000940     LABEL RECORDS ARE STANDARD
000950     RECORDING MODE IS F.
000960     COPY ATTRCLK.
000970*-----------------------------------------------------------------
000980 FD  ATTRIBUTE-FILE
000990     LABEL RECORDS ARE STANDARD
001000     RECORDING MODE IS F.
001010     COPY ATTRATT.
001020*-----------------------------------------------------------------
001030 FD  ATTR-GROUP-LINK-FILE
001040     LABEL RECORDS ARE STANDARD
001050     RECORDING MODE IS F.
001060     COPY ATTRGLK.
001070*-----------------------------------------------------------------
001080 FD  ATTRIBUTE-LINK-FILE
001090     LABEL RECORDS ARE STANDARD
001100     RECORDING MODE IS F.
001110     COPY ATTRALK.
001120*-----------------------------------------------------------------
001130 FD  GROUP-FILE
001140     LABEL RECORDS ARE STANDARD
001150     RECORDING MODE IS F.
001160     COPY ATTRGRP.
001170*-----------------------------------------------------------------
001180 WORKING-STORAGE SECTION.
001190*-----------------------------------------------------------------
001200 01  WS-SWITCHES-MISC-FIELDS.
001210     05  CATEGORY-FILE-STATUS         PIC X(02).
001220         88  CATEGORY-FILE-OK               VALUE '00'.
001230         88  CATEGORY-FILE-EOF              VALUE '10'.
001240     05  CATEGORY-LINK-STATUS         PIC X(02).
001250         88  CATEGORY-LINK-OK               VALUE '00'.
001260         88  CATEGORY-LINK-EOF              VALUE '10'.
001270     05  ATTRIBUTE-FILE-STATUS        PIC X(02).
001280         88  ATTRIBUTE-FILE-OK              VALUE '00'.
001290         88  ATTRIBUTE-FILE-EOF             VALUE '10'.
001300     05  ATTR-GROUP-LINK-STATUS       PIC X(02).
001310         88  ATTR-GROUP-LINK-OK             VALUE '00'.
001320         88  ATTR-GROUP-LINK-EOF            VALUE '10'.
001330     05  ATTRIBUTE-LINK-STATUS        PIC X(02).
001340         88  ATTRIBUTE-LINK-OK              VALUE '00'.
001350         88  ATTRIBUTE-LINK-EOF             VALUE '10'.
001360     05  GROUP-FILE-STATUS            PIC X(02).
001370         88  GROUP-FILE-OK                  VALUE '00'.
001380         88  GROUP-FILE-EOF                 VALUE '10'.
001390     05  FILLER                       PIC X(05).
001400*    DSC-167 - NUMERIC VIEWS OF THE STATUS CODES USED BY THE
001410*    WARNING DISPLAYS, SO OPERATIONS SEE A CLEAN TWO DIGIT
001420*    NUMBER RATHER THAN THE RAW ALPHANUMERIC CODE
001430 01  WS-CAT-STATUS-NUM REDEFINES CATEGORY-FILE-STATUS PIC 99.
001440 01  WS-ATTR-STATUS-NUM REDEFINES ATTRIBUTE-FILE-STATUS PIC 99.
001450 01  WS-GROUP-STATUS-NUM REDEFINES GROUP-FILE-STATUS PIC 99.
001460*-----------------------------------------------------------------
001470 01  WS-WORK-FIELDS.
001480     05  WS-EOF-SW                    PIC X(01) VALUE 'N'.
001490         88  WS-EOF                         VALUE 'Y'.
001500     05  WS-CURRENT-CAT-ID            PIC X(20).
001510     05  WS-CURRENT-ATTR-ID           PIC X(20).
001520     05  WS-FOUND-INDEX               PIC 9(05) COMP.
001530     05  WS-SCAN-IDX                  PIC 9(05) COMP.
001540     05  WS-REVERSE-LOW               PIC 9(05) COMP.
001550     05  WS-REVERSE-HIGH              PIC 9(05) COMP.
001560     05  WS-SWAP-HOLD                 PIC 9(05) COMP.
001570     05  FILLER                       PIC X(05).
001580*-----------------------------------------------------------------
001590 LINKAGE SECTION.
001600     COPY ATTRTBL.
001610*=================================================================
001620 PROCEDURE DIVISION USING DATA-STANDARD-TABLES.
001630*-----------------------------------------------------------------
001640 0000-MAIN-ROUTINE.
001650*-----------------------------------------------------------------
001660     PERFORM 1000-LOAD-CATEGORIES.
001670     PERFORM 2000-LOAD-CATEGORY-LINKS.
001680     PERFORM 3000-LOAD-ATTRIBUTES.
001690     PERFORM 4000-LOAD-ATTRIBUTE-GROUP-LINKS.
001700     PERFORM 5000-LOAD-ATTRIBUTE-LINKS.
001710     PERFORM 6000-LOAD-GROUPS.
001720     PERFORM 7000-BUILD-CATEGORY-PATH.
001730     GOBACK.
001740*-----------------------------------------------------------------
001750 1000-LOAD-CATEGORIES.
001760*-----------------------------------------------------------------
001770     MOVE 'N' TO WS-EOF-SW.
001780     OPEN INPUT CATEGORY-FILE.
001790     IF CATEGORY-FILE-OK
001800         PERFORM 1100-READ-ONE-CATEGORY UNTIL WS-EOF
001810         CLOSE CATEGORY-FILE
001820     ELSE
001830         DISPLAY 'ATTRLOOK - CATEGORY-FILE OPEN FAILED, STATUS '
001840                 WS-CAT-STATUS-NUM
001850     END-IF.
001860*-----------------------------------------------------------------
001870 1100-READ-ONE-CATEGORY.
001880*-----------------------------------------------------------------
001890     READ CATEGORY-FILE
001900         AT END
001910             SET WS-EOF TO TRUE
001920         NOT AT END
001930             ADD 1 TO DST-CATEGORY-TABLE-SIZE
001940             MOVE CAT-ID OF CATEGORY-RECORD
001950                 TO CAT-ID (DST-CATEGORY-TABLE-SIZE)
001960             MOVE CAT-PARENT-ID OF CATEGORY-RECORD
001970                 TO CAT-PARENT-ID (DST-CATEGORY-TABLE-SIZE)
001980             MOVE CAT-NAME OF CATEGORY-RECORD
001990                 TO CAT-NAME (DST-CATEGORY-TABLE-SIZE)
002000             MOVE 0
002010                 TO CAT-ATTR-LINK-COUNT (DST-CATEGORY-TABLE-SIZE)
002020     END-READ.
002030*-----------------------------------------------------------------
002040 2000-LOAD-CATEGORY-LINKS.
002050*-----------------------------------------------------------------
002060     MOVE 'N' TO WS-EOF-SW.
002070     OPEN INPUT CATEGORY-LINK-FILE.
002080     IF CATEGORY-LINK-OK
002090         PERFORM 2100-READ-ONE-CATEGORY-LINK UNTIL WS-EOF
002100         CLOSE CATEGORY-LINK-FILE
002110     ELSE
002120         DISPLAY 'ATTRLOOK - CATEGORY-LINK-FILE OPEN FAILED'
002130     END-IF.
002140*-----------------------------------------------------------------
002150 2100-READ-ONE-CATEGORY-LINK.
002160*-----------------------------------------------------------------
002170     READ CATEGORY-LINK-FILE
002180         AT END
002190             SET WS-EOF TO TRUE
002200         NOT AT END
002210             PERFORM 2200-ATTACH-CATEGORY-LINK
002220     END-READ.
002230*-----------------------------------------------------------------
002240 2200-ATTACH-CATEGORY-LINK.
002250*-----------------------------------------------------------------
002260*    DSC-167 - LOOKUP USES LAST-ONE-WINS SEMANTICS, SEE 7200
002270     MOVE CLK-CAT-ID TO WS-CURRENT-CAT-ID.
002280     PERFORM 7200-FIND-CATEGORY-BY-ID.
002290     IF WS-FOUND-INDEX > 0
002300         ADD 1 TO CAT-ATTR-LINK-COUNT (WS-FOUND-INDEX)
002310         MOVE CLK-ATTR-ID
002320             TO CLT-LINK-ATTR-ID (WS-FOUND-INDEX,
002330                CAT-ATTR-LINK-COUNT (WS-FOUND-INDEX))
002340         MOVE CLK-OPTIONAL-SW
002350             TO CLT-LINK-OPTIONAL-SW (WS-FOUND-INDEX,
002360                CAT-ATTR-LINK-COUNT (WS-FOUND-INDEX))
002370     END-IF.
002380*-----------------------------------------------------------------
002390 3000-LOAD-ATTRIBUTES.
002400*-----------------------------------------------------------------
002410     MOVE 'N' TO WS-EOF-SW.
002420     OPEN INPUT ATTRIBUTE-FILE.
002430     IF ATTRIBUTE-FILE-OK
002440         PERFORM 3100-READ-ONE-ATTRIBUTE UNTIL WS-EOF
002450         CLOSE ATTRIBUTE-FILE
002460     ELSE
002470         DISPLAY 'ATTRLOOK - ATTRIBUTE-FILE OPEN FAILED, STATUS '
002480                 WS-ATTR-STATUS-NUM
002490     END-IF.
002500*-----------------------------------------------------------------
002510 3100-READ-ONE-ATTRIBUTE.
002520*-----------------------------------------------------------------
002530     READ ATTRIBUTE-FILE
002540         AT END
002550             SET WS-EOF TO TRUE
002560         NOT AT END
002570             ADD 1 TO DST-ATTRIBUTE-TABLE-SIZE
002580             MOVE ATR-ID OF ATTRIBUTE-RECORD
002590                 TO ATR-ID (DST-ATTRIBUTE-TABLE-SIZE)
002600             MOVE ATR-NAME OF ATTRIBUTE-RECORD
002610                 TO ATR-NAME (DST-ATTRIBUTE-TABLE-SIZE)
002620             MOVE ATR-DESCRIPTION OF ATTRIBUTE-RECORD
002630                 TO ATR-DESCRIPTION (DST-ATTRIBUTE-TABLE-SIZE)
002640             MOVE ATR-TYPE-ID OF ATTRIBUTE-RECORD
002650                 TO ATR-TYPE-ID (DST-ATTRIBUTE-TABLE-SIZE)
002660             MOVE ATR-TYPE-MULTIVALUE-SW OF ATTRIBUTE-RECORD
002670                 TO ATR-TYPE-MULTIVALUE-SW
002680                    (DST-ATTRIBUTE-TABLE-SIZE)
002690             MOVE 0
002700                 TO ATR-GROUP-ID-COUNT (DST-ATTRIBUTE-TABLE-SIZE)
002710             MOVE 0
002720                 TO ATR-LINK-COUNT (DST-ATTRIBUTE-TABLE-SIZE)
002730     END-READ.
002740*-----------------------------------------------------------------
002750 4000-LOAD-ATTRIBUTE-GROUP-LINKS.
002760*-----------------------------------------------------------------
002770     MOVE 'N' TO WS-EOF-SW.
002780     OPEN INPUT ATTR-GROUP-LINK-FILE.
002790     IF ATTR-GROUP-LINK-OK
002800         PERFORM 4100-READ-ONE-GROUP-LINK UNTIL WS-EOF
002810         CLOSE ATTR-GROUP-LINK-FILE
002820     ELSE
002830         DISPLAY 'ATTRLOOK - ATTR-GROUP-LINK-FILE OPEN FAILED'
002840     END-IF.
002850*-----------------------------------------------------------------
002860 4100-READ-ONE-GROUP-LINK.
002870*-----------------------------------------------------------------
002880     READ ATTR-GROUP-LINK-FILE
002890         AT END
002900             SET WS-EOF TO TRUE
002910         NOT AT END
002920             PERFORM 4200-ATTACH-GROUP-LINK
002930     END-READ.
002940*-----------------------------------------------------------------
002950 4200-ATTACH-GROUP-LINK.
002960*-----------------------------------------------------------------
002970     MOVE AGL-ATTR-ID TO WS-CURRENT-ATTR-ID.
002980     PERFORM 7300-FIND-ATTRIBUTE-BY-ID.
002990     IF WS-FOUND-INDEX > 0
003000         ADD 1 TO ATR-GROUP-ID-COUNT (WS-FOUND-INDEX)
003010         MOVE AGL-GROUP-ID
003020             TO ATR-GROUP-IDS (WS-FOUND-INDEX,
003030                ATR-GROUP-ID-COUNT (WS-FOUND-INDEX))
003040     END-IF.
003050*-----------------------------------------------------------------
003060 5000-LOAD-ATTRIBUTE-LINKS.
003070*-----------------------------------------------------------------
003080     MOVE 'N' TO WS-EOF-SW.
003090     OPEN INPUT ATTRIBUTE-LINK-FILE.
003100     IF ATTRIBUTE-LINK-OK
003110         PERFORM 5100-READ-ONE-ATTR-LINK UNTIL WS-EOF
003120         CLOSE ATTRIBUTE-LINK-FILE
003130     ELSE
003140         DISPLAY 'ATTRLOOK - ATTRIBUTE-LINK-FILE OPEN FAILED'
003150     END-IF.
003160*-----------------------------------------------------------------
003170 5100-READ-ONE-ATTR-LINK.
003180*-----------------------------------------------------------------
003190     READ ATTRIBUTE-LINK-FILE
003200         AT END
003210             SET WS-EOF TO TRUE
003220         NOT AT END
003230             PERFORM 5200-ATTACH-ATTRIBUTE-LINK
003240     END-READ.
003250*-----------------------------------------------------------------
003260 5200-ATTACH-ATTRIBUTE-LINK.
003270*-----------------------------------------------------------------
003280     MOVE ALK-OWNER-ATTR-ID TO WS-CURRENT-ATTR-ID.
003290     PERFORM 7300-FIND-ATTRIBUTE-BY-ID.
003300     IF WS-FOUND-INDEX > 0
003310         ADD 1 TO ATR-LINK-COUNT (WS-FOUND-INDEX)
003320         MOVE ALK-CHILD-ATTR-ID
003330             TO ALT-LINK-ATTR-ID (WS-FOUND-INDEX,
003340                ATR-LINK-COUNT (WS-FOUND-INDEX))
003350         MOVE ALK-OPTIONAL-SW
003360             TO ALT-LINK-OPTIONAL-SW (WS-FOUND-INDEX,
003370                ATR-LINK-COUNT (WS-FOUND-INDEX))
003380     END-IF.
003390*-----------------------------------------------------------------
003400 6000-LOAD-GROUPS.
003410*-----------------------------------------------------------------
003420     MOVE 'N' TO WS-EOF-SW.
003430     OPEN INPUT GROUP-FILE.
003440     IF GROUP-FILE-OK
003450         PERFORM 6100-READ-ONE-GROUP UNTIL WS-EOF
003460         CLOSE GROUP-FILE
003470     ELSE
003480         DISPLAY 'ATTRLOOK - GROUP-FILE OPEN FAILED, STATUS '
003490                 WS-GROUP-STATUS-NUM
003500     END-IF.
003510*-----------------------------------------------------------------
003520 6100-READ-ONE-GROUP.
003530*-----------------------------------------------------------------
003540     READ GROUP-FILE
003550         AT END
003560             SET WS-EOF TO TRUE
003570         NOT AT END
003580             ADD 1 TO DST-GROUP-TABLE-SIZE
003590             MOVE GRP-ID OF GROUP-RECORD
003600                 TO GRP-ID (DST-GROUP-TABLE-SIZE)
003610             MOVE GRP-NAME OF GROUP-RECORD
003620                 TO GRP-NAME (DST-GROUP-TABLE-SIZE)
003630     END-READ.
003640*-----------------------------------------------------------------
003650 7000-BUILD-CATEGORY-PATH.
003660*-----------------------------------------------------------------
003670*    DSC-171 - WALKS FROM THE TARGET CATEGORY UP TO THE ROOT,
003680*    THEN 7900 REVERSES THE TABLE SO ENTRY (1) IS THE ROOT
003690     MOVE DST-TARGET-CATEGORY-ID TO WS-CURRENT-CAT-ID.
003700     PERFORM 7100-WALK-ONE-STEP
003710         UNTIL WS-CURRENT-CAT-ID = SPACES.
003720     PERFORM 7900-REVERSE-PATH-TABLE.
003730*-----------------------------------------------------------------
003740 7100-WALK-ONE-STEP.
003750*-----------------------------------------------------------------
003760     PERFORM 7200-FIND-CATEGORY-BY-ID.
003770     IF WS-FOUND-INDEX = 0
003780         MOVE SPACES TO WS-CURRENT-CAT-ID
003790     ELSE
003800         IF DST-PATH-TABLE-SIZE >= 100
003810             MOVE SPACES TO WS-CURRENT-CAT-ID
003820         ELSE
003830             ADD 1 TO DST-PATH-TABLE-SIZE
003840             MOVE WS-FOUND-INDEX
003850                 TO PATH-CAT-INDEX (DST-PATH-TABLE-SIZE)
003860             MOVE CAT-PARENT-ID (WS-FOUND-INDEX)
003870                 TO WS-CURRENT-CAT-ID
003880         END-IF
003890     END-IF.
003900*-----------------------------------------------------------------
003910 7200-FIND-CATEGORY-BY-ID.
003920*-----------------------------------------------------------------
003930*    DSC-167 - SCANS THE WHOLE TABLE SO A LATER DUPLICATE ID
003940*    ALWAYS WINS OVER AN EARLIER ONE
003950     MOVE 0 TO WS-FOUND-INDEX.
003960     PERFORM 7210-SCAN-ONE-CATEGORY
003970         VARYING WS-SCAN-IDX FROM 1 BY 1
003980         UNTIL WS-SCAN-IDX > DST-CATEGORY-TABLE-SIZE.
003990*-----------------------------------------------------------------
004000 7210-SCAN-ONE-CATEGORY.
004010*-----------------------------------------------------------------
004020     IF CAT-ID (WS-SCAN-IDX) = WS-CURRENT-CAT-ID
004030         MOVE WS-SCAN-IDX TO WS-FOUND-INDEX
004040     END-IF.
004050*-----------------------------------------------------------------
004060 7300-FIND-ATTRIBUTE-BY-ID.
004070*-----------------------------------------------------------------
004080     MOVE 0 TO WS-FOUND-INDEX.
004090     PERFORM 7310-SCAN-ONE-ATTRIBUTE
004100         VARYING WS-SCAN-IDX FROM 1 BY 1
004110         UNTIL WS-SCAN-IDX > DST-ATTRIBUTE-TABLE-SIZE.
004120*-----------------------------------------------------------------
004130 7310-SCAN-ONE-ATTRIBUTE.
004140*-----------------------------------------------------------------
004150     IF ATR-ID (WS-SCAN-IDX) = WS-CURRENT-ATTR-ID
004160         MOVE WS-SCAN-IDX TO WS-FOUND-INDEX
004170     END-IF.
004180*-----------------------------------------------------------------
004190 7900-REVERSE-PATH-TABLE.
004200*-----------------------------------------------------------------
004210     MOVE 1 TO WS-REVERSE-LOW.
004220     MOVE DST-PATH-TABLE-SIZE TO WS-REVERSE-HIGH.
004230     PERFORM 7910-REVERSE-ONE-PAIR
004240         UNTIL WS-REVERSE-LOW >= WS-REVERSE-HIGH.
004250*-----------------------------------------------------------------
004260 7910-REVERSE-ONE-PAIR.
004270*-----------------------------------------------------------------
004280     MOVE PATH-CAT-INDEX (WS-REVERSE-LOW)  TO WS-SWAP-HOLD.
004290     MOVE PATH-CAT-INDEX (WS-REVERSE-HIGH) TO
004300         PATH-CAT-INDEX (WS-REVERSE-LOW).
004310     MOVE WS-SWAP-HOLD TO PATH-CAT-INDEX (WS-REVERSE-HIGH).
004320     ADD 1 TO WS-REVERSE-LOW.
004330     SUBTRACT 1 FROM WS-REVERSE-HIGH.
