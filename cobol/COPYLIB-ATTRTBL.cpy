000100*-----------------------------------------------------------*
000110* COPYLIB ATTRTBL                                            *
000120* IN-CORE TABLES FOR THE DATA STANDARD ATTRIBUTE REPORT JOB  *
000130* LOADED ONCE BY ATTRLOOK, PASSED BY REFERENCE INTO ATTRGEN  *
000140* AND ATTRFMT.  ALL LOOKUPS ARE SEQUENTIAL TABLE SEARCHES -- *
000150* NONE OF THE SIX FEEDER FILES IS KEPT ON AN INDEXED DEVICE  *
000160*-----------------------------------------------------------*
000170 01  DATA-STANDARD-TABLES.
000180*    TARGET CATEGORY, SUPPLIED ON THE PARM-FILE              *
000190     05  DST-TARGET-CATEGORY-ID       PIC X(20).
000200*    CATEGORY TABLE -- ONE ENTRY PER CATEGORY-FILE RECORD,   *
000210*    ATTRIBUTE LINKS FOLDED IN FROM THE CATEGORY-LINK-FILE   *
000220     05  DST-CATEGORY-TABLE-SIZE      PIC 9(5) COMP.
000230     05  DST-CATEGORY-TABLE
000240             OCCURS 1 TO 500 TIMES
000250             DEPENDING ON DST-CATEGORY-TABLE-SIZE.
000260         10  CAT-ID                   PIC X(20).
000270         10  CAT-PARENT-ID            PIC X(20).
000280         10  CAT-NAME                 PIC X(40).
000290         10  CAT-ATTR-LINK-COUNT      PIC 9(3) COMP.
000300         10  CAT-ATTR-LINKS
000310                 OCCURS 1 TO 30 TIMES
000320                 DEPENDING ON CAT-ATTR-LINK-COUNT.
000330             15  CLT-LINK-ATTR-ID     PIC X(20).
000340             15  CLT-LINK-OPTIONAL-SW PIC X(01).
000350                 88  CLT-LINK-IS-OPTIONAL    VALUE 'Y'.
000360*    ATTRIBUTE TABLE -- ONE ENTRY PER ATTRIBUTE-FILE RECORD, *
000370*    GROUP-IDS FOLDED IN FROM ATTRIBUTE-GROUP-LINK-FILE, AND *
000380*    CHILD LINKS FOLDED IN FROM ATTRIBUTE-LINK-FILE          *
000390     05  DST-ATTRIBUTE-TABLE-SIZE     PIC 9(5) COMP.
000400     05  DST-ATTRIBUTE-TABLE
000410             OCCURS 1 TO 800 TIMES
000420             DEPENDING ON DST-ATTRIBUTE-TABLE-SIZE.
000430         10  ATR-ID                   PIC X(20).
000440         10  ATR-NAME                 PIC X(40).
000450         10  ATR-DESCRIPTION          PIC X(200).
000460         10  ATR-TYPE-ID              PIC X(20).
000470             88  ATR-TYPE-IS-COMPOSITE     VALUE 'COMPOSITE'.
000480         10  ATR-TYPE-MULTIVALUE-SW   PIC X(01).
000490             88  ATR-TYPE-IS-MULTIVALUE    VALUE 'Y'.
000500         10  ATR-GROUP-ID-COUNT       PIC 9(3) COMP.
000510         10  ATR-GROUP-IDS
000520                 OCCURS 1 TO 15 TIMES
000530                 DEPENDING ON ATR-GROUP-ID-COUNT
000540                 PIC X(20).
000550         10  ATR-LINK-COUNT           PIC 9(3) COMP.
000560         10  ATR-ATTR-LINKS
000570                 OCCURS 1 TO 30 TIMES
000580                 DEPENDING ON ATR-LINK-COUNT.
000590             15  ALT-LINK-ATTR-ID     PIC X(20).
000600             15  ALT-LINK-OPTIONAL-SW PIC X(01).
000610                 88  ALT-LINK-IS-OPTIONAL    VALUE 'Y'.
000620*    GROUP TABLE -- ONE ENTRY PER GROUP-FILE RECORD           *
000630     05  DST-GROUP-TABLE-SIZE        PIC 9(5) COMP.
000640     05  DST-GROUP-TABLE
000650             OCCURS 1 TO 300 TIMES
000660             DEPENDING ON DST-GROUP-TABLE-SIZE.
000670         10  GRP-ID                   PIC X(20).
000680         10  GRP-NAME                 PIC X(40).
000690*    PATH TABLE -- TARGET CATEGORY BACK TO THE ROOT, THEN    *
000700*    REVERSED SO ENTRY (1) IS THE ROOT.  HOLDS SUBSCRIPTS    *
000710*    INTO DST-CATEGORY-TABLE, NOT THE CATEGORY IDS THEMSELVES*
000720     05  DST-PATH-TABLE-SIZE         PIC 9(5) COMP.
000730     05  DST-PATH-TABLE
000740             OCCURS 1 TO 100 TIMES
000750             DEPENDING ON DST-PATH-TABLE-SIZE.
000760         10  PATH-CAT-INDEX           PIC 9(5) COMP.
000770     05  FILLER                       PIC X(05).
