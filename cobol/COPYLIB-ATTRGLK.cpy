000100*-----------------------------------------------------------*
000110* COPYLIB ATTRGLK                                            *
000120* RECORD LAYOUT FOR THE ATTRIBUTE-GROUP-LINK-FILE            *
000130* ONE RECORD PER (ATTRIBUTE,GROUP-ID) PAIR, DEFINITION ORDER *
000140*-----------------------------------------------------------*
000150 01  ATTR-GROUP-LINK-RECORD.
000160     05  AGL-ATTR-ID                  PIC X(20).
000170     05  AGL-GROUP-ID                 PIC X(20).
000180     05  FILLER                       PIC X(05).
