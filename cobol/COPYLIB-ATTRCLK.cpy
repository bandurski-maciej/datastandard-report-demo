000100*-----------------------------------------------------------*
000110* COPYLIB ATTRCLK                                            *
000120* RECORD LAYOUT FOR THE CATEGORY-LINK-FILE                   *
000130* ONE RECORD PER (CATEGORY,ATTRIBUTE-LINK) PAIR, IN          *
000140* DEFINITION ORDER, GROUPED BY CAT-ID TO MATCH THE ORDER OF  *
000150* CATEGORY-FILE                                              *
000160*-----------------------------------------------------------*
000170 01  CATEGORY-LINK-RECORD.
000180     05  CLK-CAT-ID                   PIC X(20).
000190     05  CLK-ATTR-ID                  PIC X(20).
000200     05  CLK-OPTIONAL-SW              PIC X(01).
000210         88  CLK-IS-OPTIONAL                 VALUE 'Y'.
000220         88  CLK-IS-MANDATORY                VALUE 'N'.
000230     05  FILLER                       PIC X(05).
