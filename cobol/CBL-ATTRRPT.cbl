000100*=================================================================
000110* PROGRAM NAME:    ATTRRPT
000120* ORIGINAL AUTHOR: J HALVORSEN
000130*
000140* MAINTENANCE LOG
000150* DATE      AUTHOR          TICKET   MAINTENANCE REQUIREMENT
000160* --------- --------------- -------- -----------------------------
000170* 03/12/87  J HALVORSEN     DSC-014  ORIGINAL CREATION FOR THE
000180*                                    DATA STANDARDS COMMITTEE --
000190*                                    DRIVES THE ATTRIBUTE REPORT
000200* 11/02/89  J HALVORSEN     DSC-058  ADDED PARM-FILE READ, TARGET
000210*                                    CATEGORY NO LONGER HARD-CODED
000220* 07/19/91  R MATTHEWS      DSC-101  ADDED RUN-DATE BANNER ON THE
000230*                                    JOB LOG FOR OPERATIONS
000240* 02/08/93  R MATTHEWS      DSC-133  SPLIT LOOKUP AND GENERATOR
000250*                                    LOGIC OUT TO ATTRLOOK/ATTRGEN
000260* 06/17/98  C IVERSEN       DSC-179  YEAR 2000 REMEDIATION -- NO
000270*                                    DATE ARITHMETIC IN THIS
000280*                                    PROGRAM, RUN-DATE IS DISPLAY
000290*                                    ONLY.
000300* 11/23/99  C IVERSEN       DSC-179  FINAL Y2K SIGN-OFF PER AUDIT
000310* 04/02/01  D PRUITT        DSC-210  CALLING SEQUENCE CHANGED --
000320*                                    WORK TABLES NOW PASSED BY
000330*                                    REFERENCE IN ONE COPYBOOK
000340* 08/14/03  D PRUITT        DSC-244  RETURN CODE ADDED FOR
000350*                                    OPERATOR WHEN PARM MISSING
000355* 04/05/04  M KOWALCZYK     DSC-252  ATTRGEN WAS BEING SKIPPED
000356*                                    WHEN TARGET NOT FOUND --
000357*                                    REPORT MUST STILL PRODUCE
000358*                                    A HEADER LINE, SO THE CALL
000359*                                    CAN NO LONGER BE GATED
000360*=================================================================
000370 IDENTIFICATION DIVISION.
000380 PROGRAM-ID.    ATTRRPT.
000390 AUTHOR.        J HALVORSEN.
000400 INSTALLATION.  STATE DATA STANDARDS OFFICE.
000410 DATE-WRITTEN.  03/12/87.
000420 DATE-COMPILED.
000430 SECURITY.      NON-CONFIDENTIAL.
000440*=================================================================
000450 ENVIRONMENT DIVISION.
000460*-----------------------------------------------------------------
000470 CONFIGURATION SECTION.
000480*-----------------------------------------------------------------
000490 SOURCE-COMPUTER. IBM-3081.
000500 OBJECT-COMPUTER. IBM-3081.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM
000530     CLASS CATEGORY-ID-CLASS IS 'A' THRU 'Z', '0' THRU '9'
000540     UPSI-0 ON  STATUS IS DSC-TRACE-ON
000550              OFF STATUS IS DSC-TRACE-OFF.
000560*-----------------------------------------------------------------
000570 INPUT-OUTPUT SECTION.
000580*-----------------------------------------------------------------
000590 FILE-CONTROL.
000600     SELECT PARM-FILE ASSIGN TO PARMDD
000610       ORGANIZATION IS SEQUENTIAL
000620       FILE STATUS IS PARM-FILE-STATUS.
000630*=================================================================
000640 DATA DIVISION.
000650 FILE SECTION.
000660*-----------------------------------------------------------------
000670 FD  PARM-FILE
000680     LABEL RECORDS ARE STANDARD
000690     RECORDING MODE IS F.
000700 01  PARM-RECORD.
000710     05  PARM-TARGET-CATEGORY-ID      PIC X(20).
000720     05  FILLER                       PIC X(60).
000730*-----------------------------------------------------------------
000740 WORKING-STORAGE SECTION.
000750*-----------------------------------------------------------------
000760*    WORK TABLES SHARED WITH ATTRLOOK AND ATTRGEN
000770     COPY ATTRTBL.
000780*-----------------------------------------------------------------
000790 01  WS-SWITCHES-MISC-FIELDS.
000800     05  PARM-FILE-STATUS             PIC X(02).
000810         88  PARM-FILE-OK                   VALUE '00'.
000820         88  PARM-FILE-EOF                  VALUE '10'.
000830     05  WS-RETURN-CODE               PIC 9(03)  COMP VALUE 0.
000840     05  WS-RETURN-CODE-DISPLAY REDEFINES
000850             WS-RETURN-CODE           PIC 999.
000860     05  FILLER                       PIC X(05).
000870*-----------------------------------------------------------------
000880 01  WS-RUN-DATE                      PIC 9(06) VALUE 0.
000890 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
000900     05  WS-RUN-YY                    PIC 99.
000910     05  WS-RUN-MM                    PIC 99.
000920     05  WS-RUN-DD                    PIC 99.
000930*-----------------------------------------------------------------
000940 01  WS-BANNER-LINE.
000950     05  WS-BANNER-TITLE              PIC X(40)
000960             VALUE 'DATA STANDARD ATTRIBUTE REPORT - RUN DATE '.
000970     05  WS-BANNER-MM                 PIC 99.
000980     05  FILLER                       PIC X(01) VALUE '/'.
000990     05  WS-BANNER-DD                 PIC 99.
001000     05  FILLER                       PIC X(01) VALUE '/'.
001010     05  WS-BANNER-YY                 PIC 99.
001020     05  FILLER                       PIC X(30) VALUE SPACES.
001030 01  WS-BANNER-LINE-FLAT REDEFINES WS-BANNER-LINE PIC X(80).
001040*=================================================================
001050 PROCEDURE DIVISION.
001060*-----------------------------------------------------------------
001070 0000-MAIN-PARAGRAPH.
001080*-----------------------------------------------------------------
001090     PERFORM 1000-INITIALIZATION.
001100     PERFORM 2000-READ-PARM-FILE.
001110     IF DST-TARGET-CATEGORY-ID NOT = SPACES
001120         PERFORM 3000-RUN-THE-REPORT
001130     ELSE
001140         MOVE 16 TO WS-RETURN-CODE
001150         DISPLAY 'ATTRRPT - NO TARGET CATEGORY ON PARM-FILE'.
001160     DISPLAY 'ATTRRPT - RETURN CODE ' WS-RETURN-CODE-DISPLAY.
001170     MOVE WS-RETURN-CODE-DISPLAY TO RETURN-CODE.
001180     GOBACK.
001190*-----------------------------------------------------------------
001200 1000-INITIALIZATION.
001210*-----------------------------------------------------------------
001220     ACCEPT WS-RUN-DATE FROM DATE.
001230     MOVE WS-RUN-MM TO WS-BANNER-MM.
001240     MOVE WS-RUN-DD TO WS-BANNER-DD.
001250     MOVE WS-RUN-YY TO WS-BANNER-YY.
001260     DISPLAY WS-BANNER-LINE-FLAT.
001270     MOVE SPACES TO DST-TARGET-CATEGORY-ID.
001280     MOVE 0      TO DST-CATEGORY-TABLE-SIZE
001290                    DST-ATTRIBUTE-TABLE-SIZE
001300                    DST-GROUP-TABLE-SIZE
001310                    DST-PATH-TABLE-SIZE.
001320*-----------------------------------------------------------------
001330 2000-READ-PARM-FILE.
001340*-----------------------------------------------------------------
001350     OPEN INPUT PARM-FILE.
001360     IF NOT PARM-FILE-OK
001370         DISPLAY 'ATTRRPT - UNABLE TO OPEN PARM-FILE, STATUS '
001380                 PARM-FILE-STATUS
001390     ELSE
001400         READ PARM-FILE
001410             AT END
001420                 DISPLAY 'ATTRRPT - PARM-FILE IS EMPTY'
001430             NOT AT END
001440                 MOVE PARM-TARGET-CATEGORY-ID
001450                     TO DST-TARGET-CATEGORY-ID
001460         END-READ
001470         CLOSE PARM-FILE
001480     END-IF.
001490*-----------------------------------------------------------------
001500 3000-RUN-THE-REPORT.
001510*-----------------------------------------------------------------
001520*    DSC-133 - LOOKUP AND GENERATION SPLIT OUT TO THEIR OWN
001530*    PROGRAMS.  DST TABLES ARE BUILT BY ATTRLOOK AND CONSUMED BY
001540*    ATTRGEN -- SEE COPYLIB ATTRTBL FOR THE SHARED LAYOUT
001545*    DSC-252 - ATTRGEN RUNS REGARDLESS OF WHETHER ANY PATHS
001546*    WERE FOUND -- WITH AN EMPTY DST-PATH-TABLE IT SIMPLY LOOPS
001547*    ZERO TIMES, BUT THE HEADER LINE STILL HAS TO BE WRITTEN
001550     CALL 'ATTRLOOK' USING DATA-STANDARD-TABLES.
001555     IF DST-PATH-TABLE-SIZE = 0
001560         MOVE 8 TO WS-RETURN-CODE
001565         DISPLAY 'ATTRRPT - TARGET CATEGORY NOT FOUND: '
001570                 DST-TARGET-CATEGORY-ID
001575     END-IF.
001580     CALL 'ATTRGEN' USING DATA-STANDARD-TABLES.
