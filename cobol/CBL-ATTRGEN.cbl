000100*=================================================================
000110* PROGRAM NAME:    ATTRGEN
000120* ORIGINAL AUTHOR: R MATTHEWS
000130*
000140* MAINTENANCE LOG
000150* DATE      AUTHOR          TICKET   MAINTENANCE REQUIREMENT
000160* --------- --------------- -------- -----------------------------
000170* 02/08/93  R MATTHEWS      DSC-133  ORIGINAL CREATION -- SPLIT
000180*                                    OUT OF ATTRRPT, OWNS THE
000190*                                    REPORT-OUTPUT-FILE
000200* 09/12/94  T OYELARAN      DSC-166  ADDED SEEN-TABLE DEDUP SO AN
000210*                                    ATTRIBUTE LINKED AT TWO
000220*                                    LEVELS OF THE HIERARCHY ONLY
000230*                                    PRINTS ONCE, NOT PER LEVEL
000240* 11/14/95  K SUNDARESAN    DSC-172  NAME/DESCRIPTION/TYPE/GROUP
000250*                                    TEXT NOW BUILT BY THE NEW
000260*                                    ATTRFMT SUBPROGRAM NOW, NOT
000270*                                    INLINE
000280* 06/17/98  C IVERSEN       DSC-179  YEAR 2000 REMEDIATION REVIEW
000290*                                    -- NO DATE FIELDS IN PROGRAM
000300* 11/23/99  C IVERSEN       DSC-179  FINAL Y2K SIGN-OFF PER AUDIT
000310* 04/02/01  D PRUITT        DSC-210  WORK TABLES NOW PASSED BY
000320*                                    REFERENCE IN ONE COPYBOOK
000330*                                    (ATTRTBL)
000340* 08/14/03  D PRUITT        DSC-244  REVIEWED WITH THE ATTRRPT
000350*                                    RELEASE, NO CHANGE REQUIRED
000360*=================================================================
000370 IDENTIFICATION DIVISION.
000380 PROGRAM-ID.    ATTRGEN.
000390 AUTHOR.        R MATTHEWS.
000400 INSTALLATION.  STATE DATA STANDARDS OFFICE.
000410 DATE-WRITTEN.  02/08/93.
000420 DATE-COMPILED.
000430 SECURITY.      NON-CONFIDENTIAL.
000440*=================================================================
000450 ENVIRONMENT DIVISION.
000460*-----------------------------------------------------------------
000470 CONFIGURATION SECTION.
000480*-----------------------------------------------------------------
000490 SOURCE-COMPUTER. IBM-3081.
000500 OBJECT-COMPUTER. IBM-3081.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM
000530     CLASS CATEGORY-ID-CLASS IS 'A' THRU 'Z', '0' THRU '9'
000540     UPSI-0 ON  STATUS IS DSC-TRACE-ON
000550              OFF STATUS IS DSC-TRACE-OFF.
000560*-----------------------------------------------------------------
000570 INPUT-OUTPUT SECTION.
000580*-----------------------------------------------------------------
000590 FILE-CONTROL.
000600     SELECT REPORT-OUTPUT-FILE ASSIGN TO RPTDD
000610       ORGANIZATION IS LINE SEQUENTIAL
000620       FILE STATUS IS REPORT-FILE-STATUS.
000630*=================================================================
000640 DATA DIVISION.
000650 FILE SECTION.
000660*-----------------------------------------------------------------
000670 FD  REPORT-OUTPUT-FILE
000680     LABEL RECORDS ARE OMITTED.
000690 01  REPORT-RECORD                   PIC X(2000).
000700*    DSC-166 - FIRST 40 BYTES KEPT AS ITS OWN VIEW SO A TRACE
000710*    DISPLAY CAN SHOW JUST THE CATEGORY COLUMN, NOT THE WHOLE
000720*    2000 BYTE LINE
000730 01  REPORT-RECORD-COLUMN-VIEW REDEFINES
000740         REPORT-RECORD.
000750     05  RPT-FIRST-40                 PIC X(40).
000760     05  FILLER                       PIC X(1960).
000770*-----------------------------------------------------------------
000780 WORKING-STORAGE SECTION.
000790*-----------------------------------------------------------------
000800 01  WS-SWITCHES-MISC-FIELDS.
000810     05  REPORT-FILE-STATUS           PIC X(02).
000820         88  REPORT-FILE-OK                 VALUE '00'.
000830     05  FILLER                       PIC X(05).
000840 01  WS-RPT-STATUS-NUM REDEFINES REPORT-FILE-STATUS PIC 99.
000850*-----------------------------------------------------------------
000860 01  WS-SEEN-TABLE-AREA.
000870     05  WS-SEEN-COUNT                PIC 9(5) COMP VALUE 0.
000880     05  WS-SEEN-ENTRY OCCURS 800 TIMES
000890                      PIC X(20).
000900     05  FILLER                       PIC X(05).
000910*-----------------------------------------------------------------
000920 01  WS-OUTPUT-LINE-AREA.
000930     05  WS-OUTPUT-LINE               PIC X(2000).
000940     05  WS-OUTPUT-LINE-HALVES REDEFINES
000950             WS-OUTPUT-LINE.
000960         10  WS-OUTPUT-LINE-FIRST-1000  PIC X(1000).
000970         10  WS-OUTPUT-LINE-LAST-1000   PIC X(1000).
000980     05  WS-OUT-PTR                   PIC 9(4) COMP.
000990     05  FILLER                       PIC X(05).
001000*-----------------------------------------------------------------
001010 01  WS-TRIM-AREA.
001020     05  WS-TRIM-SOURCE               PIC X(200).
001030     05  WS-TRIM-MAXLEN               PIC 9(3) COMP.
001040     05  WS-TRIM-LEN                  PIC 9(3) COMP.
001050     05  FILLER                       PIC X(05).
001060*-----------------------------------------------------------------
001070 01  WS-WORK-FIELDS.
001080     05  WS-PATH-IDX                  PIC 9(5) COMP.
001090     05  WS-CAT-IDX                   PIC 9(5) COMP.
001100     05  WS-LINK-IDX                  PIC 9(3) COMP.
001110     05  WS-TYPE-IDX                  PIC 9(3) COMP.
001120     05  WS-GROUP-IDX                 PIC 9(3) COMP.
001130     05  WS-SEEN-SCAN-IDX             PIC 9(5) COMP.
001140     05  WS-SEEN-SW                   PIC X(01) VALUE 'N'.
001150         88  WS-ALREADY-SEEN                VALUE 'Y'.
001160     05  WS-CURRENT-ATTR-ID           PIC X(20).
001170     05  WS-FOUND-INDEX               PIC 9(5) COMP.
001180     05  WS-SCAN-IDX                  PIC 9(5) COMP.
001190     05  FILLER                       PIC X(05).
001200*-----------------------------------------------------------------
001210 LINKAGE SECTION.
001220     COPY ATTRTBL.
001230     COPY ATTRFMT.
001240*=================================================================
001250 PROCEDURE DIVISION USING DATA-STANDARD-TABLES.
001260*-----------------------------------------------------------------
001270 0000-MAIN-ROUTINE.
001280*-----------------------------------------------------------------
001290     PERFORM 1000-OPEN-REPORT-FILE.
001300     PERFORM 2000-WRITE-HEADER-ROW.
001310     MOVE 0 TO WS-SEEN-COUNT.
001320     PERFORM 3000-PROCESS-ONE-PATH-CATEGORY
001330         VARYING WS-PATH-IDX FROM 1 BY 1
001340         UNTIL WS-PATH-IDX > DST-PATH-TABLE-SIZE.
001350     CLOSE REPORT-OUTPUT-FILE.
001360     GOBACK.
001370*-----------------------------------------------------------------
001380 1000-OPEN-REPORT-FILE.
001390*-----------------------------------------------------------------
001400     OPEN OUTPUT REPORT-OUTPUT-FILE.
001410     IF NOT REPORT-FILE-OK
001420         DISPLAY 'ATTRGEN - UNABLE TO OPEN REPORT-OUTPUT-FILE, '
001430         DISPLAY 'STATUS ' WS-RPT-STATUS-NUM
001440     END-IF.
001450*-----------------------------------------------------------------
001460 2000-WRITE-HEADER-ROW.
001470*-----------------------------------------------------------------
001480     MOVE SPACES TO REPORT-RECORD.
001490     STRING 'Category Name,Attribute Name,Description,'
001500            DELIMITED BY SIZE
001510            'Type,Group' DELIMITED BY SIZE
001520         INTO REPORT-RECORD.
001530     WRITE REPORT-RECORD.
001540*-----------------------------------------------------------------
001550 3000-PROCESS-ONE-PATH-CATEGORY.
001560*-----------------------------------------------------------------
001570     MOVE PATH-CAT-INDEX (WS-PATH-IDX) TO WS-CAT-IDX.
001580     PERFORM 3100-PROCESS-ONE-CATEGORY-LINK
001590         VARYING WS-LINK-IDX FROM 1 BY 1
001600         UNTIL WS-LINK-IDX >
001610               CAT-ATTR-LINK-COUNT (WS-CAT-IDX).
001620*-----------------------------------------------------------------
001630 3100-PROCESS-ONE-CATEGORY-LINK.
001640*-----------------------------------------------------------------
001650     MOVE CLT-LINK-ATTR-ID (WS-CAT-IDX, WS-LINK-IDX)
001660         TO WS-CURRENT-ATTR-ID.
001670     MOVE 'N' TO WS-SEEN-SW.
001680     PERFORM 7400-CHECK-ATTR-SEEN.
001690     IF NOT WS-ALREADY-SEEN
001700         PERFORM 7420-MARK-ATTR-SEEN
001710         PERFORM 7300-FIND-ATTRIBUTE-BY-ID
001720         IF WS-FOUND-INDEX > 0
001730             PERFORM 4000-EMIT-ONE-ROW
001740         END-IF
001750     END-IF.
001760*-----------------------------------------------------------------
001770 4000-EMIT-ONE-ROW.
001780*-----------------------------------------------------------------
001790     MOVE WS-FOUND-INDEX TO FMT-REQ-ATTR-INDEX.
001800     MOVE CLT-LINK-OPTIONAL-SW (WS-CAT-IDX, WS-LINK-IDX)
001810         TO FMT-REQ-LINK-OPTIONAL-SW.
001820     CALL 'ATTRFMT' USING DATA-STANDARD-TABLES,
001830                          ATTRIBUTE-FORMAT-AREA.
001840     PERFORM 4100-WRITE-TYPE-AND-LEAD-COLUMNS
001850         VARYING WS-TYPE-IDX FROM 1 BY 1
001860         UNTIL WS-TYPE-IDX > FMT-TYPE-LINE-COUNT.
001870     PERFORM 4200-WRITE-GROUP-CONTINUATION
001880         VARYING WS-GROUP-IDX FROM 2 BY 1
001890         UNTIL WS-GROUP-IDX > FMT-GROUP-LINE-COUNT.
001900*-----------------------------------------------------------------
001910 4100-WRITE-TYPE-AND-LEAD-COLUMNS.
001920*-----------------------------------------------------------------
001930     MOVE SPACES TO WS-OUTPUT-LINE.
001940     MOVE 1 TO WS-OUT-PTR.
001950     IF WS-TYPE-IDX = 1
001960         MOVE CAT-NAME (WS-CAT-IDX) TO WS-TRIM-SOURCE
001970         MOVE 40 TO WS-TRIM-MAXLEN
001980         PERFORM 8100-STRING-TRIMMED-FIELD
001990         PERFORM 8200-STRING-COMMA
002000         MOVE FMT-ATTR-NAME TO WS-TRIM-SOURCE
002010         MOVE 41 TO WS-TRIM-MAXLEN
002020         PERFORM 8100-STRING-TRIMMED-FIELD
002030         PERFORM 8200-STRING-COMMA
002040         MOVE FMT-DESCRIPTION TO WS-TRIM-SOURCE
002050         MOVE 200 TO WS-TRIM-MAXLEN
002060         PERFORM 8100-STRING-TRIMMED-FIELD
002070         PERFORM 8200-STRING-COMMA
002080     END-IF.
002090     MOVE FMT-TYPE-LINES (WS-TYPE-IDX) TO WS-TRIM-SOURCE.
002100     MOVE 200 TO WS-TRIM-MAXLEN.
002110     PERFORM 8100-STRING-TRIMMED-FIELD.
002120     IF WS-TYPE-IDX = FMT-TYPE-LINE-COUNT
002130         PERFORM 8200-STRING-COMMA
002140         IF FMT-GROUP-LINE-COUNT > 0
002150             MOVE FMT-GROUP-LINES (1) TO WS-TRIM-SOURCE
002160             MOVE 40 TO WS-TRIM-MAXLEN
002170             PERFORM 8100-STRING-TRIMMED-FIELD
002180         END-IF
002190     END-IF.
002200     IF DSC-TRACE-ON
002210         DISPLAY 'ATTRGEN LINE1=' WS-OUTPUT-LINE-FIRST-1000
002220     END-IF.
002230     MOVE WS-OUTPUT-LINE TO REPORT-RECORD.
002240     WRITE REPORT-RECORD.
002250*-----------------------------------------------------------------
002260 4200-WRITE-GROUP-CONTINUATION.
002270*-----------------------------------------------------------------
002280     MOVE SPACES TO WS-OUTPUT-LINE.
002290     MOVE 1 TO WS-OUT-PTR.
002300     MOVE FMT-GROUP-LINES (WS-GROUP-IDX) TO WS-TRIM-SOURCE.
002310     MOVE 40 TO WS-TRIM-MAXLEN.
002320     PERFORM 8100-STRING-TRIMMED-FIELD.
002330     MOVE WS-OUTPUT-LINE TO REPORT-RECORD.
002340     WRITE REPORT-RECORD.
002350*-----------------------------------------------------------------
002360 7300-FIND-ATTRIBUTE-BY-ID.
002370*-----------------------------------------------------------------
002380*    DSC-166 - FULL SCAN SO A LATER DUPLICATE ID WINS, SAME AS
002390*    THE LOOKUP RULE IN ATTRLOOK
002400     MOVE 0 TO WS-FOUND-INDEX.
002410     PERFORM 7310-SCAN-ONE-ATTRIBUTE
002420         VARYING WS-SCAN-IDX FROM 1 BY 1
002430         UNTIL WS-SCAN-IDX > DST-ATTRIBUTE-TABLE-SIZE.
002440*-----------------------------------------------------------------
002450 7310-SCAN-ONE-ATTRIBUTE.
002460*-----------------------------------------------------------------
002470     IF ATR-ID (WS-SCAN-IDX) = WS-CURRENT-ATTR-ID
002480         MOVE WS-SCAN-IDX TO WS-FOUND-INDEX
002490     END-IF.
002500*-----------------------------------------------------------------
002510 7400-CHECK-ATTR-SEEN.
002520*-----------------------------------------------------------------
002530     PERFORM 7410-SCAN-ONE-SEEN-ENTRY
002540         VARYING WS-SEEN-SCAN-IDX FROM 1 BY 1
002550         UNTIL WS-SEEN-SCAN-IDX > WS-SEEN-COUNT
002560            OR WS-ALREADY-SEEN.
002570*-----------------------------------------------------------------
002580 7410-SCAN-ONE-SEEN-ENTRY.
002590*-----------------------------------------------------------------
002600     IF WS-SEEN-ENTRY (WS-SEEN-SCAN-IDX) = WS-CURRENT-ATTR-ID
002610         SET WS-ALREADY-SEEN TO TRUE
002620     END-IF.
002630*-----------------------------------------------------------------
002640 7420-MARK-ATTR-SEEN.
002650*-----------------------------------------------------------------
002660     ADD 1 TO WS-SEEN-COUNT.
002670     MOVE WS-CURRENT-ATTR-ID TO WS-SEEN-ENTRY (WS-SEEN-COUNT).
002680*-----------------------------------------------------------------
002690 8000-CALC-TRIM-LEN.
002700*-----------------------------------------------------------------
002710     MOVE WS-TRIM-MAXLEN TO WS-TRIM-LEN.
002720     PERFORM 8010-BACK-UP-ONE
002730         UNTIL WS-TRIM-LEN = 0
002740            OR WS-TRIM-SOURCE (WS-TRIM-LEN:1) NOT = SPACE.
002750*-----------------------------------------------------------------
002760 8010-BACK-UP-ONE.
002770*-----------------------------------------------------------------
002780     SUBTRACT 1 FROM WS-TRIM-LEN.
002790*-----------------------------------------------------------------
002800 8100-STRING-TRIMMED-FIELD.
002810*-----------------------------------------------------------------
002820     PERFORM 8000-CALC-TRIM-LEN.
002830     IF WS-TRIM-LEN > 0
002840         STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN)
002850                DELIMITED BY SIZE
002860             INTO WS-OUTPUT-LINE
002870             WITH POINTER WS-OUT-PTR
002880     END-IF.
002890*-----------------------------------------------------------------
002900 8200-STRING-COMMA.
002910*-----------------------------------------------------------------
002920     STRING ',' DELIMITED BY SIZE
002930         INTO WS-OUTPUT-LINE
002940         WITH POINTER WS-OUT-PTR.
