000100*-----------------------------------------------------------*
000110* COPYLIB ATTRATT                                            *
000120* RECORD LAYOUT FOR THE ATTRIBUTE-FILE                       *
000130* ONE RECORD PER ATTRIBUTE DEFINITION, FLAT LIST, REFERENCED *
000140* BY ATR-ID FROM CATEGORY-LINK-FILE AND ATTRIBUTE-LINK-FILE  *
000150*-----------------------------------------------------------*
000160 01  ATTRIBUTE-RECORD.
000170     05  ATR-ID                       PIC X(20).
000180     05  ATR-NAME                     PIC X(40).
000190     05  ATR-DESCRIPTION               PIC X(200).
000200     05  ATR-TYPE-ID                  PIC X(20).
000210         88  ATR-TYPE-IS-COMPOSITE          VALUE 'COMPOSITE'.
000220     05  ATR-TYPE-MULTIVALUE-SW       PIC X(01).
000230         88  ATR-TYPE-IS-MULTIVALUE         VALUE 'Y'.
000240     05  FILLER                       PIC X(05).
