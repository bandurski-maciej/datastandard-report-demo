000100*-----------------------------------------------------------*
000110* COPYLIB ATTRGRP                                            *
000120* RECORD LAYOUT FOR THE GROUP-FILE                           *
000130* ONE RECORD PER ATTRIBUTE GROUP DEFINITION                  *
000140*-----------------------------------------------------------*
000150 01  GROUP-RECORD.
000160     05  GRP-ID                       PIC X(20).
000170     05  GRP-NAME                     PIC X(40).
000180     05  FILLER                       PIC X(05).
