000100*-----------------------------------------------------------*
000110* COPYLIB ATTRFMT                                            *
000120* REQUEST/RESULT AREA PASSED TO PROGRAM ATTRFMT, WHICH       *
000130* FORMATS THE DISPLAY NAME, DESCRIPTION, TYPE TEXT AND GROUP *
000140* TEXT FOR ONE ATTRIBUTE LINK.  MULTI-LINE COLUMNS (TYPE AND *
000150* GROUP) COME BACK AS A TABLE OF PHYSICAL LINES RATHER THAN  *
000160* ONE LONG FIELD WITH EMBEDDED LINE BREAKS                   *
000170*-----------------------------------------------------------*
000180 01  ATTRIBUTE-FORMAT-AREA.
000190*    -- REQUEST --                                           *
000200     05  FMT-REQUEST.
000210         10  FMT-REQ-ATTR-INDEX       PIC 9(5) COMP.
000220         10  FMT-REQ-LINK-OPTIONAL-SW PIC X(01).
000230             88  FMT-REQ-LINK-IS-OPTIONAL   VALUE 'Y'.
000240*    -- RESULT --                                            *
000250     05  FMT-RESULT.
000260         10  FMT-ATTR-NAME            PIC X(41).
000270         10  FMT-DESCRIPTION          PIC X(200).
000280         10  FMT-TYPE-LINE-COUNT      PIC 9(3) COMP.
000290         10  FMT-TYPE-LINES
000300                 OCCURS 1 TO 150 TIMES
000310                 DEPENDING ON FMT-TYPE-LINE-COUNT
000320                 PIC X(200).
000330         10  FMT-GROUP-LINE-COUNT     PIC 9(3) COMP.
000340         10  FMT-GROUP-LINES
000350                 OCCURS 1 TO 15 TIMES
000360                 DEPENDING ON FMT-GROUP-LINE-COUNT
000370                 PIC X(40).
000380     05  FILLER                       PIC X(05).
